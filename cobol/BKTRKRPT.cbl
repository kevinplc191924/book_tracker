000100 IDENTIFICATION DIVISION.
000200*****************************************************************
000300* PROGRAM:  BKTRKRPT                                             *
000400* AUTHOR :  R W CARVER                                           *
000500*                                                                *
000600* READS THE CURRENT-BOOK READING LOG AND THE OLD CONSOLIDATE     *
000700* LOG BOOK, MAINTAINS A RUN-COUNT AUDIT TRAIL, ENRICHES EACH     *
000800* CURRENT-BOOK RECORD WITH A READING-DURATION AND A READING-     *
000900* RATE FIGURE, BUILDS THE YEARLY READING SUMMARY AND PRINTS      *
001000* THE READING REPORT.                                            *
001100*                                                                *
001200* CHANGE LOG                                                     *
001300* DATE      INIT  TICKET     DESCRIPTION                         *
001400* --------  ----  ---------  ------------------------------      *
001500* 04/02/91  RWC   LIB-0091   ORIGINAL PROGRAM.  COUNTS THE LOG    LIB0091
001600*                            BOOK AND THE OLD CONSOLIDATE FILE,   LIB0091
001700*                            PRINTS TOTALS ONLY.                 *LIB0091
001800* 09/14/93  RWC   LIB-0140   ADDED READING-DURATION CALC FROM     LIB0140
001900*                            THE NEW START/END DATE FIELDS.       LIB0140
002000* 06/02/94  RWC   LIB-0155   ADDED RUN-COUNT AUDIT TRAIL SO WE    LIB0155
002100*                            CAN TELL HOW MANY BOOKS CAME IN      LIB0155
002200*                            SINCE THE LAST RUN.                 *LIB0155
002300* 02/08/96  DJH   LIB-0201   ADDED SCORE FIELD AND TOP-3 RANKING  LIB0201
002400*                            FOR THE YEARLY REPORT.  ADDED THE    LIB0201
002500*                            LAST-BOOK-READ TABLE.                LIB0201
002600* 11/19/99  DJH   LIB-0266   Y2K - EXPANDED YEAR AND AUDIT DATE   LIB0266
002700*                            FIELDS, SEE CURRBOOK/AUDITREC.       LIB0266
002800*                            RAN FULL 1999/2000 ROLLOVER TEST.    LIB0266
002900* 03/22/00  DJH   LIB-0271   FIXED PAGES-PER-DAY ROUNDING - WAS   LIB0271
003000*                            TRUNCATING INSTEAD OF ROUNDING.      LIB0271
003100* 08/11/04  JLM   LIB-0318   ADDED PAGES-PER-DAY AND DAYS/BOOK    LIB0318
003200*                            AVERAGES RESTRICTED TO REPORT YEAR.  LIB0318
003300* 05/02/09  JLM   LIB-0355   CLAMP REPORT-YEAR PARAMETER TO THE   LIB0355
003400*                            HIGHEST YEAR ON FILE INSTEAD OF      LIB0355
003500*                            ABENDING WHEN OPERATIONS KEYS A      LIB0355
003600*                            YEAR THAT HAS NOT HAPPENED YET.      LIB0355
003700* 10/30/13  KPW   LIB-0402   ADDED NEW-BOOK-ADDITIONS TABLE FROM  LIB0402
003800*                            THE LAST TWO AUDIT ROWS.             LIB0402
003810* 01/14/14  KPW   LIB-0405   AUDIT READ WAS COUNTING THE HEADER   LIB0405
003820*                            ROW AS A DATA ROW - NOW SKIPPED.     LIB0405
003830* 01/22/14  KPW   LIB-0408   NEW-ENTRIES FEEDBACK LINE NOW FIRES  LIB0408
003840*                            OFF ROW COUNT, NOT THE SIGN OF THE   LIB0408
003850*                            DIFF, PER AUDIT BY OPERATIONS.       LIB0408
003900*****************************************************************
004000 PROGRAM-ID.  BKTRKRPT.
004100 AUTHOR. R W CARVER.
004200 INSTALLATION. COBOL DEVELOPMENT CENTER.
004300 DATE-WRITTEN. 04/02/91.
004400 DATE-COMPILED. 10/30/13.
004500 SECURITY. NON-CONFIDENTIAL.
004600
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-370.
005000 OBJECT-COMPUTER. IBM-370.
005600
005700 INPUT-OUTPUT SECTION.
005800 FILE-CONTROL.
005900     SELECT CURBOOKS ASSIGN TO CURBOOKS
006000         ORGANIZATION IS LINE SEQUENTIAL
006100         ACCESS MODE IS SEQUENTIAL
006200         FILE STATUS IS WS-CURBOOKS-STATUS.
006300
006400     SELECT CONSOLID ASSIGN TO CONSOLID
006500         ORGANIZATION IS LINE SEQUENTIAL
006600         ACCESS MODE IS SEQUENTIAL
006700         FILE STATUS IS WS-CONSOLID-STATUS.
006800
006900     SELECT AUDTRAIL ASSIGN TO AUDTRAIL
007000         ORGANIZATION IS LINE SEQUENTIAL
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS WS-AUDTRAIL-STATUS.
007300
007400     SELECT RPTOUT ASSIGN TO RPTOUT
007500         ORGANIZATION IS LINE SEQUENTIAL
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS WS-RPTOUT-STATUS.
007800
007900 DATA DIVISION.
008000 FILE SECTION.
008100
008200 FD  CURBOOKS
008300     LABEL RECORDS ARE STANDARD
008400     RECORD CONTAINS 130 CHARACTERS.
008500 01  CURRENT-BOOK-REC.
008600     COPY CURRBOOK.
008700
008800 FD  CONSOLID
008900     LABEL RECORDS ARE STANDARD
009000     RECORD CONTAINS 80 CHARACTERS.
009100 01  CONSOLIDATE-REC.
009200     COPY CONSOLID.
009300
009400 FD  AUDTRAIL
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 30 CHARACTERS.
009700 01  AUDIT-REC.
009800     COPY AUDITREC.
009900
010000 FD  RPTOUT
010100     LABEL RECORDS ARE STANDARD
010200     RECORD CONTAINS 132 CHARACTERS.
010300 01  RPT-LINE                        PIC X(132).
010400
010500 WORKING-STORAGE SECTION.
010600*****************************************************************
010700* FILE STATUS SWITCHES                                           *
010800*****************************************************************
010900 01  WS-FILE-STATUS-GROUP.
011000     05  WS-CURBOOKS-STATUS          PIC X(02).
011100         88  WS-CURBOOKS-OK              VALUE '00'.
011200         88  WS-CURBOOKS-EOF              VALUE '10'.
011300     05  WS-CONSOLID-STATUS          PIC X(02).
011400         88  WS-CONSOLID-OK               VALUE '00'.
011500         88  WS-CONSOLID-EOF              VALUE '10'.
011600     05  WS-AUDTRAIL-STATUS          PIC X(02).
011700         88  WS-AUDTRAIL-OK                VALUE '00'.
011800         88  WS-AUDTRAIL-EOF               VALUE '10'.
011900         88  WS-AUDTRAIL-NOT-FOUND         VALUE '35'.
012000     05  WS-RPTOUT-STATUS            PIC X(02).
012100         88  WS-RPTOUT-OK                  VALUE '00'.
012200
012300*****************************************************************
012400* RUN SWITCHES AND STAGE ERROR TEXT                              *
012500*****************************************************************
012600 01  WS-SWITCHES.
012700     05  WS-ABEND-SW                 PIC X(01) VALUE 'N'.
012800         88  WS-ABEND                     VALUE 'Y'.
012900     05  WS-AUDIT-EXISTS-SW          PIC X(01) VALUE 'Y'.
013000         88  WS-AUDIT-EXISTS               VALUE 'Y'.
013100     05  WS-APPEND-ROW-SW            PIC X(01) VALUE 'N'.
013200         88  WS-APPEND-ROW                 VALUE 'Y'.
013300     05  WS-NEW-ENTRIES-SW           PIC X(01) VALUE 'N'.
013400         88  WS-NEW-ENTRIES-PRESENT        VALUE 'Y'.
013500
013600 01  WS-STAGE-ERROR-MSG              PIC X(40) VALUE SPACES.
013700
013800*****************************************************************
013900* PARAMETER CARD - REPORT YEAR REQUESTED BY OPERATIONS           *
014000*****************************************************************
014100 01  PARAM-RECORD.
014200     05  P-REPORT-YEAR                PIC 9(04).
014300     05  FILLER                       PIC X(76).
014400
014500*****************************************************************
014600* COUNTERS AND ACCUMULATORS - LOAD/TRANSFORM                     *
014700*****************************************************************
014800 01  WS-LOAD-COUNTERS.
014900     05  WS-BOOK-COUNT                PIC 9(05) COMP.
015000     05  WS-CONSOL-COUNT              PIC 9(05) COMP.
015100     05  WS-AUD-ROWS-READ             PIC 9(05) COMP VALUE ZERO.
015200     05  WS-AUD-PREV-COUNT            PIC 9(05) COMP VALUE ZERO.
015300     05  WS-AUD-LAST-COUNT            PIC 9(05) COMP VALUE ZERO.
015400     05  WS-AUD-LAST-DATE             PIC X(19) VALUE SPACES.
015500     05  WS-NEW-ENTRY-DIFF            PIC S9(05) COMP VALUE ZERO.
015600     05  WS-NEW-START-IDX             PIC 9(05) COMP VALUE ZERO.
015700
015800*****************************************************************
015900* SUMMARY COUNTERS AND ACCUMULATORS                               *
016000*****************************************************************
016100 01  WS-SUMMARY-COUNTERS.
016200     05  WS-COMPLETED-ALL-YRS         PIC 9(05) COMP VALUE ZERO.
016300     05  WS-COMPLETED-RPT-YR          PIC 9(05) COMP VALUE ZERO.
016400     05  WS-ONGOING-COUNT             PIC 9(05) COMP VALUE ZERO.
016500     05  WS-DROPPED-COUNT             PIC 9(05) COMP VALUE ZERO.
016600     05  WS-OVERALL-TOTAL             PIC 9(05) COMP VALUE ZERO.
016700
016800 01  WS-AVERAGE-WORK.
016900     05  WS-DAYS-SAMPLE-COUNT         PIC 9(05) COMP VALUE ZERO.
017000     05  WS-DAYS-SAMPLE-COUNT-YR      PIC 9(05) COMP VALUE ZERO.
017100     05  WS-PPD-SAMPLE-COUNT          PIC 9(05) COMP VALUE ZERO.
017200     05  WS-PPD-SAMPLE-COUNT-YR       PIC 9(05) COMP VALUE ZERO.
017300     05  WS-DAYS-TOTAL                PIC S9(09) COMP VALUE ZERO.
017400     05  WS-DAYS-TOTAL-YR             PIC S9(09) COMP VALUE ZERO.
017500     05  WS-PPD-TOTAL                 PIC S9(07)V99 COMP-3 VALUE ZERO.
017600     05  WS-PPD-TOTAL-YR              PIC S9(07)V99 COMP-3 VALUE ZERO.
017700     05  WS-MEAN-PPD                  PIC S9(05)V99 COMP-3 VALUE ZERO.
017800     05  WS-MEAN-PPD-YR               PIC S9(05)V99 COMP-3 VALUE ZERO.
017900     05  WS-MEAN-DAYS                 PIC S9(05)V99 COMP-3 VALUE ZERO.
018000     05  WS-MEAN-DAYS-YR              PIC S9(05)V99 COMP-3 VALUE ZERO.
018100
018200*****************************************************************
018300* REPORT YEAR RANGE                                               *
018400*****************************************************************
018500 01  WS-YEAR-RANGE.
018600     05  WS-REPORT-YEAR                PIC 9(04) VALUE ZERO.
018700     05  WS-MIN-YEAR                    PIC 9(04) VALUE ZERO.
018800     05  WS-MAX-YEAR                    PIC 9(04) VALUE ZERO.
018900
019000*****************************************************************
019100* SUBSCRIPTS                                                      *
019200*****************************************************************
019300 01  WS-SUBSCRIPTS.
019400     05  BK-IDX                        PIC 9(05) COMP VALUE ZERO.
019500     05  WS-TOP-IDX                    PIC 9(01) COMP VALUE ZERO.
019600     05  WS-T3-SHIFT                   PIC 9(01) COMP VALUE ZERO.
019650     05  WS-T3-INSERTED-SW             PIC X(01) VALUE 'N'.
019660         88  WS-T3-INSERTED                  VALUE 'Y'.
019700
019800*****************************************************************
019900* TODAY'S DATE AND RUN TIMESTAMP WORK AREAS                       *
020000*****************************************************************
020100 01  WS-TODAY-FIELD                    PIC 9(08).
020200 01  WS-TODAY-FIELD-R REDEFINES WS-TODAY-FIELD.
020300     05  WS-TODAY-YYYY                 PIC 9(04).
020400     05  WS-TODAY-MM                   PIC 9(02).
020500     05  WS-TODAY-DD                   PIC 9(02).
020600
020700 01  WS-RUN-DATE-FIELD                 PIC 9(08).
020800 01  WS-RUN-DATE-FIELD-R REDEFINES WS-RUN-DATE-FIELD.
020900     05  WS-RUN-YYYY                   PIC 9(04).
021000     05  WS-RUN-MM                     PIC 9(02).
021100     05  WS-RUN-DD                     PIC 9(02).
021200
021300 01  WS-RUN-TIME-FIELD                 PIC 9(08).
021400 01  WS-RUN-TIME-FIELD-R REDEFINES WS-RUN-TIME-FIELD.
021500     05  WS-RUN-HH                     PIC 9(02).
021600     05  WS-RUN-MI                     PIC 9(02).
021700     05  WS-RUN-SS                     PIC 9(02).
021800     05  FILLER                        PIC 9(02).
021900
022000*****************************************************************
022100* JULIAN DAY NUMBER WORK AREA - USED FOR ALL DATE SUBTRACTION     *
022200*****************************************************************
022300 01  WS-JULIAN-DAY-WORK.
022400     05  WS-JD-YYYY                    PIC 9(04) COMP.
022500     05  WS-JD-MM                      PIC 9(02) COMP.
022600     05  WS-JD-DD                      PIC 9(02) COMP.
022700     05  WS-JD-A                       PIC 9(04) COMP.
022800     05  WS-JD-Y                       PIC 9(06) COMP.
022900     05  WS-JD-M                       PIC 9(04) COMP.
023000     05  WS-JD-TEMP1                   PIC 9(07) COMP.
023100     05  WS-JD-TEMP2                   PIC S9(07) COMP.
023200     05  WS-JD-RESULT                  PIC 9(09) COMP.
023300     05  WS-JD-START                   PIC 9(09) COMP.
023400     05  WS-JD-END                     PIC 9(09) COMP.
023500     05  WS-DAYS-SINCE-LAST            PIC S9(05) COMP.
023600
023700*****************************************************************
023800* IN-MEMORY BOOK TABLE - ONE ENTRY PER CURRENT-BOOK RECORD        *
023900*****************************************************************
024000 01  WS-BOOK-TABLE.
024100     05  WS-BOOK-ENTRY OCCURS 2000 TIMES INDEXED BY BK-IDX2.
024200         10  COPY CURRBOOK REPLACING ==CURR-== BY ==TBL-==.
024300         10  TBL-DAYS                  PIC S9(05) COMP.
024400         10  TBL-DAYS-SW               PIC X(01).
024500             88  TBL-DAYS-PRESENT           VALUE 'Y'.
024600         10  TBL-PPD                   PIC S9(05)V99 COMP-3.
024700         10  TBL-PPD-SW                PIC X(01).
024800             88  TBL-PPD-PRESENT            VALUE 'Y'.
024900         10  TBL-SCORE-SW              PIC X(01).
025000             88  TBL-SCORE-PRESENT          VALUE 'Y'.
025100
025200*****************************************************************
025300* TOP-3 WORK TABLE FOR THE REPORT YEAR                            *
025400*****************************************************************
025500 01  WS-TOP3-TABLE.
025600     05  WS-TOP3-ENTRY OCCURS 3 TIMES.
025700         10  WS-TOP3-NAME              PIC X(40).
025800         10  WS-TOP3-AUTHOR            PIC X(30).
025900         10  WS-TOP3-SCORE             PIC 9(02)V9(02).
026000         10  WS-TOP3-FILLED-SW         PIC X(01).
026100             88  WS-TOP3-FILLED             VALUE 'Y'.
026200
026300*****************************************************************
026400* LAST COMPLETED BOOK FOR THE REPORT YEAR                         *
026500*****************************************************************
026600 01  WS-LAST-BOOK.
026700     05  WS-LAST-NAME                  PIC X(40).
026800     05  WS-LAST-AUTHOR                PIC X(30).
026900     05  WS-LAST-SCORE                 PIC 9(02)V9(02).
027000     05  WS-LAST-SCORE-SW              PIC X(01).
027100         88  WS-LAST-SCORE-PRESENT          VALUE 'Y'.
027200     05  WS-LAST-END-DATE              PIC X(10).
027300     05  WS-LAST-END-DATE-R REDEFINES WS-LAST-END-DATE.
027400         10  WS-LAST-END-YYYY          PIC 9(04).
027500         10  FILLER                    PIC X(01).
027600         10  WS-LAST-END-MM            PIC 9(02).
027700         10  FILLER                    PIC X(01).
027800         10  WS-LAST-END-DD            PIC 9(02).
027900     05  WS-LAST-FOUND-SW              PIC X(01) VALUE 'N'.
028000         88  WS-LAST-FOUND                  VALUE 'Y'.
028100
028200*****************************************************************
028300* REPORT PRINT-LINE LAYOUTS - BUILT FROM 01-LEVEL FILLER GROUPS   *
028400* IN THE SAM1 HOUSE STYLE                                         *
028500*****************************************************************
028600 01  RPT-TITLE-LINE.
028700     05  FILLER                        PIC X(05) VALUE SPACES.
028800     05  RPT-TITLE-TEXT                PIC X(40) VALUE SPACES.
028900     05  FILLER                        PIC X(87) VALUE SPACES.
029000
029100 01  RPT-BLANK-LINE                    PIC X(132) VALUE SPACES.
029200
029300 01  RPT-METRIC-HDR-LINE.
029400     05  FILLER                        PIC X(05) VALUE SPACES.
029500     05  FILLER                        PIC X(30) VALUE 'METRIC'.
029600     05  FILLER                        PIC X(15) VALUE 'VALUE'.
029700     05  FILLER                        PIC X(82) VALUE SPACES.
029800
029900 01  RPT-METRIC-DETAIL-LINE.
030000     05  FILLER                        PIC X(05) VALUE SPACES.
030100     05  RPT-MET-LABEL                 PIC X(30) VALUE SPACES.
030200     05  RPT-MET-VALUE                 PIC X(15) VALUE SPACES.
030300     05  FILLER                        PIC X(82) VALUE SPACES.
030400
030500 01  RPT-TOP3-HDR-LINE.
030600     05  FILLER                        PIC X(05) VALUE SPACES.
030700     05  FILLER                        PIC X(40) VALUE 'BOOK NAME'.
030800     05  FILLER                        PIC X(30) VALUE 'AUTHOR'.
030900     05  FILLER                        PIC X(08) VALUE 'SCORE'.
031000     05  FILLER                        PIC X(49) VALUE SPACES.
031100
031200 01  RPT-TOP3-DETAIL-LINE.
031300     05  FILLER                        PIC X(05) VALUE SPACES.
031400     05  RPT-T3-NAME                   PIC X(40) VALUE SPACES.
031500     05  RPT-T3-AUTHOR                 PIC X(30) VALUE SPACES.
031600     05  RPT-T3-SCORE                  PIC Z9.99 VALUE SPACES.
031700     05  FILLER                        PIC X(53) VALUE SPACES.
031800
031900 01  RPT-LAST-HDR-LINE.
032000     05  FILLER                        PIC X(05) VALUE SPACES.
032100     05  FILLER                        PIC X(40) VALUE 'BOOK NAME'.
032200     05  FILLER                        PIC X(30) VALUE 'AUTHOR'.
032300     05  FILLER                        PIC X(08) VALUE 'SCORE'.
032400     05  FILLER                        PIC X(10) VALUE 'END DATE'.
032500     05  FILLER                        PIC X(39) VALUE SPACES.
032600
032700 01  RPT-LAST-DETAIL-LINE.
032800     05  FILLER                        PIC X(05) VALUE SPACES.
032900     05  RPT-LB-NAME                   PIC X(40) VALUE SPACES.
033000     05  RPT-LB-AUTHOR                 PIC X(30) VALUE SPACES.
033100     05  RPT-LB-SCORE                  PIC Z9.99 VALUE SPACES.
033200     05  FILLER                        PIC X(04) VALUE SPACES.
033300     05  RPT-LB-END-DATE                PIC X(10) VALUE SPACES.
033400     05  FILLER                        PIC X(39) VALUE SPACES.
033500
033600 01  RPT-NEW-HDR-LINE.
033700     05  FILLER                        PIC X(05) VALUE SPACES.
033800     05  FILLER                        PIC X(40) VALUE 'BOOK NAME'.
033900     05  FILLER                        PIC X(30) VALUE 'AUTHOR'.
034000     05  FILLER                        PIC X(57) VALUE SPACES.
034100
034200 01  RPT-NEW-DETAIL-LINE.
034300     05  FILLER                        PIC X(05) VALUE SPACES.
034400     05  RPT-NEW-NAME                  PIC X(40) VALUE SPACES.
034500     05  RPT-NEW-AUTHOR                PIC X(30) VALUE SPACES.
034600     05  FILLER                        PIC X(57) VALUE SPACES.
034700
034800 01  RPT-FEEDBACK-LINE.
034900     05  FILLER                        PIC X(05) VALUE SPACES.
035000     05  RPT-FDBK-TEXT                 PIC X(60) VALUE SPACES.
035100     05  FILLER                        PIC X(67) VALUE SPACES.
035200
035300 01  RPT-NO-NEW-LINE.
035400     05  FILLER                        PIC X(05) VALUE SPACES.
035500     05  FILLER       PIC X(25) VALUE 'NO NEW ENTRIES TO SHOW.'.
035600     05  FILLER                        PIC X(102) VALUE SPACES.
035700
035800*****************************************************************
035900* EDITED WORK FIELDS FOR REPORT VALUES                            *
036000*****************************************************************
036100 01  WS-EDIT-COUNT                     PIC -(4)9.
036200 01  WS-EDIT-AVG                       PIC -(4)9.99.
036300
036400 PROCEDURE DIVISION.
036500*****************************************************************
036600* 0000-MAIN-LINE - OVERALL DRIVER                                 *
036700*****************************************************************
036800 0000-MAIN-LINE.
036900     DISPLAY 'BKTRKRPT - STARTING EXTRACTION...'.
037000     PERFORM 1000-LOAD-CONTROL THRU 1000-EXIT.
037100     IF WS-ABEND
037200         PERFORM 9999-ABEND-ROUTINE
037300         GOBACK
037400     END-IF.
037500
037600     DISPLAY 'BKTRKRPT - LOADING DATA...'.
037700     ACCEPT PARAM-RECORD.
037800     ACCEPT WS-TODAY-FIELD FROM DATE YYYYMMDD.
037900     PERFORM 2000-TRANSFORM-CONTROL THRU 2000-EXIT.
038000     IF WS-ABEND
038100         PERFORM 9999-ABEND-ROUTINE
038200         GOBACK
038300     END-IF.
038400
038500     DISPLAY 'BKTRKRPT - TRANSFORMING DATA...'.
038600     PERFORM 3000-SUMMARY-CONTROL THRU 3000-EXIT.
038700     IF WS-ABEND
038800         PERFORM 9999-ABEND-ROUTINE
038900         GOBACK
039000     END-IF.
039100
039200     DISPLAY 'BKTRKRPT - GETTING SUMMARY AND CREATING REPORT...'.
039300     PERFORM 4000-REPORT-CONTROL THRU 4000-EXIT.
039400     IF WS-ABEND
039500         PERFORM 9999-ABEND-ROUTINE
039600         GOBACK
039700     END-IF.
039800
039900     GOBACK.
040000
040100*****************************************************************
040200* 1000-LOAD-CONTROL THRU 1000-EXIT - LOAD (RECORD-COUNT AUDIT)    *
040300*****************************************************************
040400 1000-LOAD-CONTROL.
040500     PERFORM 1200-COUNT-CURRENT-BOOKS THRU 1200-EXIT.
040600     PERFORM 1300-COUNT-CONSOLIDATE THRU 1300-EXIT.
040700
040800     IF WS-BOOK-COUNT = ZERO
040900         MOVE 'LOAD - CURRENT-BOOKS FILE IS EMPTY' TO
041000             WS-STAGE-ERROR-MSG
041100         SET WS-ABEND TO TRUE
041200         GO TO 1000-EXIT
041300     END-IF.
041400
041500     IF WS-CONSOL-COUNT = ZERO
041600         MOVE 'LOAD - CONSOLIDATE FILE IS EMPTY' TO
041700             WS-STAGE-ERROR-MSG
041800         SET WS-ABEND TO TRUE
041900         GO TO 1000-EXIT
042000     END-IF.
042100
042200     PERFORM 1400-OPEN-OR-CREATE-AUDIT THRU 1400-EXIT.
042300     PERFORM 1500-READ-AUDIT-LAST-ROW THRU 1500-EXIT.
042400
042500     IF WS-AUD-ROWS-READ = ZERO
042600         SET WS-APPEND-ROW TO TRUE
042700     ELSE
042800         IF WS-AUD-LAST-COUNT NOT = WS-BOOK-COUNT
042900             SET WS-APPEND-ROW TO TRUE
043000         END-IF
043100     END-IF.
043200
043300     IF WS-APPEND-ROW
043400         PERFORM 1600-APPEND-AUDIT-ROW THRU 1600-EXIT
043500     END-IF.
043600 1000-EXIT.
043700     EXIT.
043800
043900 1200-COUNT-CURRENT-BOOKS.
044000     MOVE ZERO TO WS-BOOK-COUNT.
044100     OPEN INPUT CURBOOKS.
044200     PERFORM 1210-READ-AND-COUNT-BOOK
044300         UNTIL WS-CURBOOKS-EOF.
044400     CLOSE CURBOOKS.
044500 1200-EXIT.
044600     EXIT.
044700
044800 1210-READ-AND-COUNT-BOOK.
044900     READ CURBOOKS
045000         AT END SET WS-CURBOOKS-EOF TO TRUE
045100     END-READ.
045200     IF WS-CURBOOKS-OK
045300         ADD 1 TO WS-BOOK-COUNT
045400     END-IF.
045500
045600 1300-COUNT-CONSOLIDATE.
045700     MOVE ZERO TO WS-CONSOL-COUNT.
045800     OPEN INPUT CONSOLID.
045900     PERFORM 1310-READ-AND-COUNT-CONSOL
046000         UNTIL WS-CONSOLID-EOF.
046100     CLOSE CONSOLID.
046200 1300-EXIT.
046300     EXIT.
046400
046500 1310-READ-AND-COUNT-CONSOL.
046600     READ CONSOLID
046700         AT END SET WS-CONSOLID-EOF TO TRUE
046800     END-READ.
046900     IF WS-CONSOLID-OK
047000         ADD 1 TO WS-CONSOL-COUNT
047100     END-IF.
047200
047300 1400-OPEN-OR-CREATE-AUDIT.
047400     OPEN INPUT AUDTRAIL.
047500     IF WS-AUDTRAIL-NOT-FOUND
047600         SET WS-AUDIT-EXISTS TO FALSE
047700         MOVE 'N' TO WS-AUDIT-EXISTS-SW
047800         OPEN OUTPUT AUDTRAIL
047900         MOVE 'date,records_current' TO AUDIT-REC
048000         WRITE AUDIT-REC
048100         CLOSE AUDTRAIL
048200     ELSE
048300         MOVE 'Y' TO WS-AUDIT-EXISTS-SW
048400         CLOSE AUDTRAIL
048500     END-IF.
048600 1400-EXIT.
048700     EXIT.
048800
048900 1500-READ-AUDIT-LAST-ROW.
049000     MOVE ZERO TO WS-AUD-ROWS-READ.
049100     MOVE ZERO TO WS-AUD-LAST-COUNT.
049150*    01/14/14 KPW LIB-0405 - FIRST RECORD ON THE FILE IS ALWAYS
049160*    THE 'DATE,RECORDS_CURRENT' HEADER WRITTEN BY 1400.  READ
049170*    AND THROW IT AWAY BEFORE COUNTING DATA ROWS, ELSE THE
049180*    HEADER BYTES GET TREATED AS A BOGUS RUN RECORD.
049190     IF WS-AUDIT-EXISTS
049200         OPEN INPUT AUDTRAIL
049300         READ AUDTRAIL
049400             AT END SET WS-AUDTRAIL-EOF TO TRUE
049500         END-READ
049600         IF NOT WS-AUDTRAIL-EOF
049700             READ AUDTRAIL
049710                 AT END SET WS-AUDTRAIL-EOF TO TRUE
049720             END-READ
049730         END-IF
049740         PERFORM 1510-READ-ONE-AUDIT-ROW
049800             UNTIL WS-AUDTRAIL-EOF
049900         CLOSE AUDTRAIL
050000     END-IF.
050100 1500-EXIT.
050200     EXIT.
050300
050400 1510-READ-ONE-AUDIT-ROW.
050500     ADD 1 TO WS-AUD-ROWS-READ.
050600     MOVE AUD-RECORDS-CURRENT TO WS-AUD-LAST-COUNT.
050700     READ AUDTRAIL
050800         AT END SET WS-AUDTRAIL-EOF TO TRUE
050900     END-READ.
051000
051100 1600-APPEND-AUDIT-ROW.
051200     ACCEPT WS-RUN-DATE-FIELD FROM DATE YYYYMMDD.
051300     ACCEPT WS-RUN-TIME-FIELD FROM TIME.
051400     STRING WS-RUN-YYYY       DELIMITED BY SIZE
051500            '-'               DELIMITED BY SIZE
051600            WS-RUN-MM         DELIMITED BY SIZE
051700            '-'               DELIMITED BY SIZE
051800            WS-RUN-DD         DELIMITED BY SIZE
051900            'T'               DELIMITED BY SIZE
052000            WS-RUN-HH         DELIMITED BY SIZE
052100            ':'               DELIMITED BY SIZE
052200            WS-RUN-MI         DELIMITED BY SIZE
052300            ':'               DELIMITED BY SIZE
052400            WS-RUN-SS         DELIMITED BY SIZE
052500         INTO AUD-RUN-DATE.
052600     MOVE WS-BOOK-COUNT TO AUD-RECORDS-CURRENT.
052700     OPEN EXTEND AUDTRAIL.
052800     WRITE AUDIT-REC.
052900     CLOSE AUDTRAIL.
053000 1600-EXIT.
053100     EXIT.
053200
053300*****************************************************************
053400* 2000-TRANSFORM-CONTROL THRU 2000-EXIT - TRANSFORM               *
053500*****************************************************************
053600 2000-TRANSFORM-CONTROL.
053700     PERFORM 2100-READ-AND-ENRICH-BOOKS THRU 2100-EXIT.
053800     PERFORM 2200-LOAD-AUDIT-HISTORY THRU 2200-EXIT.
053900 2000-EXIT.
054000     EXIT.
054100
054200 2100-READ-AND-ENRICH-BOOKS.
054300     MOVE ZERO TO BK-IDX.
054400     MOVE SPACES TO WS-CURBOOKS-STATUS.
054500     OPEN INPUT CURBOOKS.
054600     READ CURBOOKS
054700         AT END SET WS-CURBOOKS-EOF TO TRUE
054800     END-READ.
054900     PERFORM 2110-READ-ONE-BOOK UNTIL WS-CURBOOKS-EOF.
055000     CLOSE CURBOOKS.
055100 2100-EXIT.
055200     EXIT.
055300
055400 2110-READ-ONE-BOOK.
055500     ADD 1 TO BK-IDX.
055600     SET BK-IDX2 TO BK-IDX.
055700     PERFORM 2120-COPY-RAW-TO-TABLE.
055800     PERFORM 2150-ENRICH-ONE-BOOK.
055900     READ CURBOOKS
056000         AT END SET WS-CURBOOKS-EOF TO TRUE
056100     END-READ.
056200
056300 2120-COPY-RAW-TO-TABLE.
056400     MOVE CURR-BOOK-NAME  TO TBL-BOOK-NAME (BK-IDX2).
056500     MOVE CURR-AUTHOR     TO TBL-AUTHOR (BK-IDX2).
056600     MOVE CURR-YEAR       TO TBL-YEAR (BK-IDX2).
056700     MOVE CURR-START-DATE TO TBL-START-DATE (BK-IDX2).
056800     MOVE CURR-END-DATE   TO TBL-END-DATE (BK-IDX2).
056900     MOVE CURR-TOTAL-PAGES TO TBL-TOTAL-PAGES (BK-IDX2).
057000     MOVE CURR-SCORE-RAW  TO TBL-SCORE-RAW (BK-IDX2).
057100     MOVE CURR-STATUS     TO TBL-STATUS (BK-IDX2).
057200
057300*****************************************************************
057400* T1/T2/T3 - MISSING-VALUE HANDLING AND DURATION/RATE CALC        *
057500*****************************************************************
057600 2150-ENRICH-ONE-BOOK.
057700     MOVE 'N' TO TBL-SCORE-SW (BK-IDX2).
057800     IF TBL-SCORE-RAW (BK-IDX2) IS NUMERIC
057900         AND TBL-SCORE-RAW (BK-IDX2) NOT = SPACES
058000         MOVE 'Y' TO TBL-SCORE-SW (BK-IDX2)
058100     END-IF.
058200
058300     IF TBL-END-DATE (BK-IDX2) = SPACES
058400         MOVE 'N' TO TBL-DAYS-SW (BK-IDX2)
058500         MOVE 'N' TO TBL-PPD-SW (BK-IDX2)
058600     ELSE
058700         MOVE TBL-START-YYYY (BK-IDX2) TO WS-JD-YYYY
058800         MOVE TBL-START-MM   (BK-IDX2) TO WS-JD-MM
058900         MOVE TBL-START-DD   (BK-IDX2) TO WS-JD-DD
059000         PERFORM 2900-CALC-JULIAN-DAY THRU 2900-EXIT
059100         MOVE WS-JD-RESULT TO WS-JD-START
059200
059300         MOVE TBL-END-YYYY (BK-IDX2) TO WS-JD-YYYY
059400         MOVE TBL-END-MM   (BK-IDX2) TO WS-JD-MM
059500         MOVE TBL-END-DD   (BK-IDX2) TO WS-JD-DD
059600         PERFORM 2900-CALC-JULIAN-DAY THRU 2900-EXIT
059700         MOVE WS-JD-RESULT TO WS-JD-END
059800
059900         COMPUTE TBL-DAYS (BK-IDX2) = WS-JD-END - WS-JD-START
060000         MOVE 'Y' TO TBL-DAYS-SW (BK-IDX2)
060100
060200         IF TBL-DAYS (BK-IDX2) NOT = ZERO
060300             COMPUTE TBL-PPD (BK-IDX2) ROUNDED =
060400                 TBL-TOTAL-PAGES (BK-IDX2) / TBL-DAYS (BK-IDX2)
060500             MOVE 'Y' TO TBL-PPD-SW (BK-IDX2)
060600         ELSE
060700             MOVE 'N' TO TBL-PPD-SW (BK-IDX2)
060800         END-IF
060900     END-IF.
061000
061100*****************************************************************
061200* JULIAN DAY NUMBER SUBROUTINE (FLIEGEL-VAN FLANDERN METHOD)      *
061300* USED IN PLACE OF AN INTRINSIC DATE FUNCTION.                    *
061400*****************************************************************
061500 2900-CALC-JULIAN-DAY.
061600     COMPUTE WS-JD-A = (14 - WS-JD-MM) / 12.
061700     COMPUTE WS-JD-Y = WS-JD-YYYY + 4800 - WS-JD-A.
061800     COMPUTE WS-JD-M = WS-JD-MM + (12 * WS-JD-A) - 3.
061900     COMPUTE WS-JD-TEMP1 = ((153 * WS-JD-M) + 2) / 5.
062000     COMPUTE WS-JD-TEMP2 = (WS-JD-Y / 4) - (WS-JD-Y / 100)
062100                            + (WS-JD-Y / 400).
062200     COMPUTE WS-JD-RESULT = WS-JD-DD + WS-JD-TEMP1
062300                            + (365 * WS-JD-Y) + WS-JD-TEMP2
062400                            - 32045.
062500 2900-EXIT.
062600     EXIT.
062700
062800 2200-LOAD-AUDIT-HISTORY.
062900     MOVE ZERO TO WS-AUD-ROWS-READ.
063000     MOVE ZERO TO WS-AUD-PREV-COUNT.
063100     MOVE ZERO TO WS-AUD-LAST-COUNT.
063200     MOVE SPACES TO WS-AUD-LAST-DATE.
063300     MOVE SPACES TO WS-AUDTRAIL-STATUS.
063400     OPEN INPUT AUDTRAIL.
063410*    01/14/14 KPW LIB-0405 - SKIP THE HEADER RECORD, SEE THE
063420*    SAME FIX IN 1500-READ-AUDIT-LAST-ROW ABOVE.
063500     READ AUDTRAIL
063600         AT END SET WS-AUDTRAIL-EOF TO TRUE
063700     END-READ.
063710     IF NOT WS-AUDTRAIL-EOF
063720         READ AUDTRAIL
063730             AT END SET WS-AUDTRAIL-EOF TO TRUE
063740         END-READ
063750     END-IF.
063800     PERFORM 2210-READ-AUDIT-DATA-ROW UNTIL WS-AUDTRAIL-EOF.
063900     CLOSE AUDTRAIL.
064000 2200-EXIT.
064100     EXIT.
064200
064300 2210-READ-AUDIT-DATA-ROW.
064400     IF WS-AUD-ROWS-READ > ZERO
064500         MOVE WS-AUD-LAST-COUNT TO WS-AUD-PREV-COUNT
064600     END-IF.
064700     MOVE AUD-RECORDS-CURRENT TO WS-AUD-LAST-COUNT.
064800     MOVE AUD-RUN-DATE        TO WS-AUD-LAST-DATE.
064900     ADD 1 TO WS-AUD-ROWS-READ.
065000     READ AUDTRAIL
065100         AT END SET WS-AUDTRAIL-EOF TO TRUE
065200     END-READ.
065300
065400*****************************************************************
065500* 3000-SUMMARY-CONTROL THRU 3000-EXIT - SUMMARY                   *
065600*****************************************************************
065700 3000-SUMMARY-CONTROL.
065800     PERFORM 3100-VALIDATE-REPORT-YEAR THRU 3100-EXIT.
065900     PERFORM 3200-ACCUMULATE-COUNTS THRU 3200-EXIT.
066000     PERFORM 3300-ACCUMULATE-AVERAGES THRU 3300-EXIT.
066100     PERFORM 3400-FIND-TOP-3 THRU 3400-EXIT.
066200     PERFORM 3500-FIND-LAST-COMPLETED THRU 3500-EXIT.
066300     PERFORM 3600-FIND-NEW-ENTRIES THRU 3600-EXIT.
066400 3000-EXIT.
066500     EXIT.
066600
066700*****************************************************************
066800* S1 - CLAMP REQUESTED REPORT YEAR TO THE RANGE ON FILE           *
066900*****************************************************************
067000 3100-VALIDATE-REPORT-YEAR.
067100     MOVE TBL-YEAR (1) TO WS-MIN-YEAR.
067200     MOVE TBL-YEAR (1) TO WS-MAX-YEAR.
067300     PERFORM 3110-SCAN-YEAR-RANGE
067400         VARYING BK-IDX2 FROM 2 BY 1
067500         UNTIL BK-IDX2 > WS-BOOK-COUNT.
067600
067700     MOVE P-REPORT-YEAR TO WS-REPORT-YEAR.
067800     IF WS-REPORT-YEAR < WS-MIN-YEAR
067900         OR WS-REPORT-YEAR > WS-MAX-YEAR
068000         DISPLAY 'BKTRKRPT - REPORT YEAR OUT OF RANGE, '
068100                 'CLAMPED TO MAXIMUM YEAR ON FILE'
068200         MOVE WS-MAX-YEAR TO WS-REPORT-YEAR
068300     END-IF.
068400 3100-EXIT.
068500     EXIT.
068600
068700 3110-SCAN-YEAR-RANGE.
068800     IF TBL-YEAR (BK-IDX2) < WS-MIN-YEAR
068900         MOVE TBL-YEAR (BK-IDX2) TO WS-MIN-YEAR
069000     END-IF.
069100     IF TBL-YEAR (BK-IDX2) > WS-MAX-YEAR
069200         MOVE TBL-YEAR (BK-IDX2) TO WS-MAX-YEAR
069300     END-IF.
069400
069500*****************************************************************
069600* S2-S5 - COUNTS BY STATUS                                        *
069700*****************************************************************
069800 3200-ACCUMULATE-COUNTS.
069900     MOVE ZERO TO WS-COMPLETED-ALL-YRS.
070000     MOVE ZERO TO WS-COMPLETED-RPT-YR.
070100     MOVE ZERO TO WS-ONGOING-COUNT.
070200     MOVE ZERO TO WS-DROPPED-COUNT.
070300     PERFORM 3210-COUNT-ONE-BOOK
070400         VARYING BK-IDX2 FROM 1 BY 1
070500         UNTIL BK-IDX2 > WS-BOOK-COUNT.
070600     COMPUTE WS-OVERALL-TOTAL =
070700         WS-CONSOL-COUNT + WS-COMPLETED-ALL-YRS.
070800 3200-EXIT.
070900     EXIT.
071000
071100 3210-COUNT-ONE-BOOK.
071200     IF TBL-STATUS-COMPLETED (BK-IDX2)
071300         ADD 1 TO WS-COMPLETED-ALL-YRS
071400         IF TBL-YEAR (BK-IDX2) = WS-REPORT-YEAR
071500             ADD 1 TO WS-COMPLETED-RPT-YR
071600         END-IF
071700     END-IF.
071800     IF TBL-STATUS-ONGOING (BK-IDX2)
071900         ADD 1 TO WS-ONGOING-COUNT
072000     END-IF.
072100     IF TBL-STATUS-DROPPED (BK-IDX2)
072200         ADD 1 TO WS-DROPPED-COUNT
072300     END-IF.
072400
072500*****************************************************************
072600* S6-S9 - OVERALL AND REPORT-YEAR AVERAGES                        *
072700*****************************************************************
072800 3300-ACCUMULATE-AVERAGES.
072900     MOVE ZERO TO WS-DAYS-SAMPLE-COUNT WS-DAYS-SAMPLE-COUNT-YR.
073000     MOVE ZERO TO WS-PPD-SAMPLE-COUNT WS-PPD-SAMPLE-COUNT-YR.
073100     MOVE ZERO TO WS-DAYS-TOTAL WS-DAYS-TOTAL-YR.
073200     MOVE ZERO TO WS-PPD-TOTAL WS-PPD-TOTAL-YR.
073300     PERFORM 3310-ACCUM-ONE-BOOK
073400         VARYING BK-IDX2 FROM 1 BY 1
073500         UNTIL BK-IDX2 > WS-BOOK-COUNT.
073600     PERFORM 3320-COMPUTE-MEANS.
073700 3300-EXIT.
073800     EXIT.
073900
074000 3310-ACCUM-ONE-BOOK.
074100     IF TBL-DAYS-PRESENT (BK-IDX2)
074200         ADD TBL-DAYS (BK-IDX2) TO WS-DAYS-TOTAL
074300         ADD 1 TO WS-DAYS-SAMPLE-COUNT
074400         IF TBL-YEAR (BK-IDX2) = WS-REPORT-YEAR
074500             ADD TBL-DAYS (BK-IDX2) TO WS-DAYS-TOTAL-YR
074600             ADD 1 TO WS-DAYS-SAMPLE-COUNT-YR
074700         END-IF
074800     END-IF.
074900     IF TBL-PPD-PRESENT (BK-IDX2)
075000         ADD TBL-PPD (BK-IDX2) TO WS-PPD-TOTAL
075100         ADD 1 TO WS-PPD-SAMPLE-COUNT
075200         IF TBL-YEAR (BK-IDX2) = WS-REPORT-YEAR
075300             ADD TBL-PPD (BK-IDX2) TO WS-PPD-TOTAL-YR
075400             ADD 1 TO WS-PPD-SAMPLE-COUNT-YR
075500         END-IF
075600     END-IF.
075700
075800 3320-COMPUTE-MEANS.
075900     MOVE ZERO TO WS-MEAN-PPD WS-MEAN-PPD-YR.
076000     MOVE ZERO TO WS-MEAN-DAYS WS-MEAN-DAYS-YR.
076100     IF WS-PPD-SAMPLE-COUNT NOT = ZERO
076200         COMPUTE WS-MEAN-PPD ROUNDED =
076300             WS-PPD-TOTAL / WS-PPD-SAMPLE-COUNT
076400     END-IF.
076500     IF WS-DAYS-SAMPLE-COUNT NOT = ZERO
076600         COMPUTE WS-MEAN-DAYS ROUNDED =
076700             WS-DAYS-TOTAL / WS-DAYS-SAMPLE-COUNT
076800     END-IF.
076900     IF WS-PPD-SAMPLE-COUNT-YR NOT = ZERO
077000         COMPUTE WS-MEAN-PPD-YR ROUNDED =
077100             WS-PPD-TOTAL-YR / WS-PPD-SAMPLE-COUNT-YR
077200     END-IF.
077300     IF WS-DAYS-SAMPLE-COUNT-YR NOT = ZERO
077400         COMPUTE WS-MEAN-DAYS-YR ROUNDED =
077500             WS-DAYS-TOTAL-YR / WS-DAYS-SAMPLE-COUNT-YR
077600     END-IF.
077700
077800*****************************************************************
077900* S10 - TOP-3 BOOKS OF THE REPORT YEAR BY SCORE, STABLE ON TIES   *
078000*****************************************************************
078100 3400-FIND-TOP-3.
078200     MOVE SPACES TO WS-TOP3-TABLE.
078300     PERFORM 3405-CLEAR-TOP3-SLOT
078400         VARYING WS-TOP-IDX FROM 1 BY 1
078500         UNTIL WS-TOP-IDX > 3.
078600     PERFORM 3410-SCAN-FOR-TOP-3
078700         VARYING BK-IDX2 FROM 1 BY 1
078800         UNTIL BK-IDX2 > WS-BOOK-COUNT.
078900 3400-EXIT.
079000     EXIT.
079100
079200 3405-CLEAR-TOP3-SLOT.
079300     MOVE 'N' TO WS-TOP3-FILLED-SW (WS-TOP-IDX).
079400
079500 3410-SCAN-FOR-TOP-3.
079600     IF TBL-YEAR (BK-IDX2) = WS-REPORT-YEAR
079700         AND TBL-SCORE-PRESENT (BK-IDX2)
079800         MOVE 'N' TO WS-T3-INSERTED-SW
079900         PERFORM 3420-TRY-INSERT-TOP3
080000             VARYING WS-TOP-IDX FROM 1 BY 1
080100             UNTIL WS-TOP-IDX > 3 OR WS-T3-INSERTED
080200     END-IF.
080300
080400 3420-TRY-INSERT-TOP3.
080500     IF NOT WS-TOP3-FILLED (WS-TOP-IDX)
080600         OR TBL-SCORE-N (BK-IDX2) > WS-TOP3-SCORE (WS-TOP-IDX)
080700         PERFORM 3440-SHIFT-DOWN-FROM-END
080800         PERFORM 3450-PLACE-IN-SLOT
080900         SET WS-T3-INSERTED TO TRUE
081000     END-IF.
082000
082100 3440-SHIFT-DOWN-FROM-END.
082200     PERFORM 3445-SHIFT-ONE-SLOT
082300         VARYING WS-T3-SHIFT FROM 3 BY -1
082400         UNTIL WS-T3-SHIFT <= WS-TOP-IDX.
082500
082600 3445-SHIFT-ONE-SLOT.
082700     MOVE WS-TOP3-ENTRY (WS-T3-SHIFT - 1)
082800         TO WS-TOP3-ENTRY (WS-T3-SHIFT).
082900
083000 3450-PLACE-IN-SLOT.
083100     MOVE TBL-BOOK-NAME (BK-IDX2) TO
083200         WS-TOP3-NAME (WS-TOP-IDX).
083300     MOVE TBL-AUTHOR (BK-IDX2) TO
083400         WS-TOP3-AUTHOR (WS-TOP-IDX).
083500     MOVE TBL-SCORE-N (BK-IDX2) TO
083600         WS-TOP3-SCORE (WS-TOP-IDX).
083700     MOVE 'Y' TO WS-TOP3-FILLED-SW (WS-TOP-IDX).
083800
083900*****************************************************************
084000* S11-S12 - LAST COMPLETED BOOK OF THE REPORT YEAR AND DAYS       *
084100* SINCE IT WAS FINISHED                                           *
084200*****************************************************************
084300 3500-FIND-LAST-COMPLETED.
084400     MOVE 'N' TO WS-LAST-FOUND-SW.
084500     PERFORM 3510-SCAN-FOR-LAST
084600         VARYING BK-IDX2 FROM 1 BY 1
084700         UNTIL BK-IDX2 > WS-BOOK-COUNT.
084800     IF WS-LAST-FOUND
084900         PERFORM 3520-COMPUTE-DAYS-SINCE-LAST
085000     END-IF.
085100 3500-EXIT.
085200     EXIT.
085300
085400 3510-SCAN-FOR-LAST.
085500     IF TBL-YEAR (BK-IDX2) = WS-REPORT-YEAR
085600         AND TBL-STATUS-COMPLETED (BK-IDX2)
085700         AND TBL-DAYS-PRESENT (BK-IDX2)
085800         IF (NOT WS-LAST-FOUND)
085900             OR TBL-END-DATE (BK-IDX2) >= WS-LAST-END-DATE
086000             MOVE TBL-BOOK-NAME (BK-IDX2)  TO WS-LAST-NAME
086100             MOVE TBL-AUTHOR (BK-IDX2)     TO WS-LAST-AUTHOR
086200             MOVE TBL-SCORE-N (BK-IDX2)    TO WS-LAST-SCORE
086300             MOVE TBL-SCORE-SW (BK-IDX2)   TO WS-LAST-SCORE-SW
086400             MOVE TBL-END-DATE (BK-IDX2)   TO WS-LAST-END-DATE
086500             MOVE 'Y' TO WS-LAST-FOUND-SW
086600         END-IF
086700     END-IF.
086800
086900 3520-COMPUTE-DAYS-SINCE-LAST.
087000     MOVE WS-LAST-END-YYYY TO WS-JD-YYYY.
087100     MOVE WS-LAST-END-MM   TO WS-JD-MM.
087200     MOVE WS-LAST-END-DD   TO WS-JD-DD.
087300     PERFORM 2900-CALC-JULIAN-DAY THRU 2900-EXIT.
087400     MOVE WS-JD-RESULT TO WS-JD-START.
087500
087600     MOVE WS-TODAY-YYYY TO WS-JD-YYYY.
087700     MOVE WS-TODAY-MM   TO WS-JD-MM.
087800     MOVE WS-TODAY-DD   TO WS-JD-DD.
087900     PERFORM 2900-CALC-JULIAN-DAY THRU 2900-EXIT.
088000     MOVE WS-JD-RESULT TO WS-JD-END.
088100
088200     COMPUTE WS-DAYS-SINCE-LAST = WS-JD-END - WS-JD-START.
088300
088400*****************************************************************
088500* S13 - NEW ENTRIES SINCE THE PREVIOUS AUDIT ROW                 *
088600*****************************************************************
088700 3600-FIND-NEW-ENTRIES.
088800     MOVE 'N' TO WS-NEW-ENTRIES-SW.
088900     MOVE ZERO TO WS-NEW-ENTRY-DIFF.
089000     MOVE ZERO TO WS-NEW-START-IDX.
089010*    01/22/14 KPW LIB-0408 - S13 TRIGGERS OFF ROW COUNT ALONE, NOT
089020*    OFF THE SIGN OF THE DIFF.  A FLAT RUN (DIFF = 0) STILL SHOWS
089030*    THE FEEDBACK LINE WITH A ZERO COUNT AND AN EMPTY DETAIL LIST -
089040*    ONLY FEWER THAN 2 AUDIT ROWS FALLS BACK TO THE "NO NEW
089050*    ENTRIES" MESSAGE.
089100     IF WS-AUD-ROWS-READ >= 2
089200         COMPUTE WS-NEW-ENTRY-DIFF =
089300             WS-AUD-LAST-COUNT - WS-AUD-PREV-COUNT
089400         SET WS-NEW-ENTRIES-PRESENT TO TRUE
089500         COMPUTE WS-NEW-START-IDX =
089600             WS-BOOK-COUNT - WS-NEW-ENTRY-DIFF + 1
089700         IF WS-NEW-START-IDX < 1
089800             MOVE 1 TO WS-NEW-START-IDX
089900         END-IF
090000     END-IF.
090200 3600-EXIT.
090300     EXIT.
090400
090500*****************************************************************
090600* 4000-REPORT-CONTROL THRU 4000-EXIT - REPORT                    *
090700*****************************************************************
090800 4000-REPORT-CONTROL.
090900     OPEN OUTPUT RPTOUT.
091000     IF NOT WS-RPTOUT-OK
091100         MOVE 'REPORT - UNABLE TO OPEN REPORT FILE' TO
091200             WS-STAGE-ERROR-MSG
091300         SET WS-ABEND TO TRUE
091400         GO TO 4000-EXIT
091500     END-IF.
091600     PERFORM 4100-PRINT-SUMMARY-TABLE.
091700     PERFORM 4200-PRINT-TOP-3-TABLE.
091800     PERFORM 4300-PRINT-LAST-BOOK-TABLE.
091900     PERFORM 4400-PRINT-NEW-ENTRIES-TABLE.
092000     CLOSE RPTOUT.
092100 4000-EXIT.
092200     EXIT.
092300
092400 4100-PRINT-SUMMARY-TABLE.
092500     MOVE 'READING REPORT' TO RPT-TITLE-TEXT.
092600     WRITE RPT-LINE FROM RPT-TITLE-LINE.
092700     WRITE RPT-LINE FROM RPT-BLANK-LINE.
092800     WRITE RPT-LINE FROM RPT-METRIC-HDR-LINE.
092900
093000     MOVE 'TOTAL BOOKS READ' TO RPT-MET-LABEL.
093100     MOVE WS-OVERALL-TOTAL TO WS-EDIT-COUNT.
093200     MOVE WS-EDIT-COUNT TO RPT-MET-VALUE.
093300     WRITE RPT-LINE FROM RPT-METRIC-DETAIL-LINE.
093400
093500     MOVE 'BOOKS COMPLETED THIS YEAR' TO RPT-MET-LABEL.
093600     MOVE WS-COMPLETED-RPT-YR TO WS-EDIT-COUNT.
093700     MOVE WS-EDIT-COUNT TO RPT-MET-VALUE.
093800     WRITE RPT-LINE FROM RPT-METRIC-DETAIL-LINE.
093900
094000     MOVE 'CURRENTLY READING' TO RPT-MET-LABEL.
094100     MOVE WS-ONGOING-COUNT TO WS-EDIT-COUNT.
094200     MOVE WS-EDIT-COUNT TO RPT-MET-VALUE.
094300     WRITE RPT-LINE FROM RPT-METRIC-DETAIL-LINE.
094400
094500     MOVE 'BOOKS DROPPED' TO RPT-MET-LABEL.
094600     MOVE WS-DROPPED-COUNT TO WS-EDIT-COUNT.
094700     MOVE WS-EDIT-COUNT TO RPT-MET-VALUE.
094800     WRITE RPT-LINE FROM RPT-METRIC-DETAIL-LINE.
094900
095000     MOVE 'AVG PAGES/DAY (OVERALL)' TO RPT-MET-LABEL.
095100     MOVE WS-MEAN-PPD TO WS-EDIT-AVG.
095200     MOVE WS-EDIT-AVG TO RPT-MET-VALUE.
095300     WRITE RPT-LINE FROM RPT-METRIC-DETAIL-LINE.
095400
095500     MOVE 'AVG DAYS/BOOK (OVERALL)' TO RPT-MET-LABEL.
095600     MOVE WS-MEAN-DAYS TO WS-EDIT-AVG.
095700     MOVE WS-EDIT-AVG TO RPT-MET-VALUE.
095800     WRITE RPT-LINE FROM RPT-METRIC-DETAIL-LINE.
095900
096000     MOVE 'AVG PAGES/DAY (THIS YEAR)' TO RPT-MET-LABEL.
096100     MOVE WS-MEAN-PPD-YR TO WS-EDIT-AVG.
096200     MOVE WS-EDIT-AVG TO RPT-MET-VALUE.
096300     WRITE RPT-LINE FROM RPT-METRIC-DETAIL-LINE.
096400
096500     MOVE 'AVG DAYS/BOOK (THIS YEAR)' TO RPT-MET-LABEL.
096600     MOVE WS-MEAN-DAYS-YR TO WS-EDIT-AVG.
096700     MOVE WS-EDIT-AVG TO RPT-MET-VALUE.
096800     WRITE RPT-LINE FROM RPT-METRIC-DETAIL-LINE.
096900
097000     MOVE 'DAYS SINCE LAST BOOK FINISHED' TO RPT-MET-LABEL.
097100     IF WS-LAST-FOUND
097200         MOVE WS-DAYS-SINCE-LAST TO WS-EDIT-COUNT
097300         MOVE WS-EDIT-COUNT TO RPT-MET-VALUE
097400     ELSE
097500         MOVE SPACES TO RPT-MET-VALUE
097600     END-IF.
097700     WRITE RPT-LINE FROM RPT-METRIC-DETAIL-LINE.
097800
097900 4200-PRINT-TOP-3-TABLE.
098000     WRITE RPT-LINE FROM RPT-BLANK-LINE.
098100     MOVE 'TOP-3 BEST RANKED BOOKS THIS YEAR' TO RPT-TITLE-TEXT.
098200     WRITE RPT-LINE FROM RPT-TITLE-LINE.
098300     WRITE RPT-LINE FROM RPT-TOP3-HDR-LINE.
098400     PERFORM 4210-PRINT-TOP-3-ROW
098500         VARYING WS-TOP-IDX FROM 1 BY 1
098600         UNTIL WS-TOP-IDX > 3.
098700
098800 4210-PRINT-TOP-3-ROW.
098900     IF WS-TOP3-FILLED (WS-TOP-IDX)
099000         MOVE WS-TOP3-NAME (WS-TOP-IDX) TO RPT-T3-NAME
099100         MOVE WS-TOP3-AUTHOR (WS-TOP-IDX) TO RPT-T3-AUTHOR
099200         MOVE WS-TOP3-SCORE (WS-TOP-IDX) TO RPT-T3-SCORE
099300         WRITE RPT-LINE FROM RPT-TOP3-DETAIL-LINE
099400     END-IF.
099500
099600 4300-PRINT-LAST-BOOK-TABLE.
099700     WRITE RPT-LINE FROM RPT-BLANK-LINE.
099800     MOVE 'LAST BOOK READ' TO RPT-TITLE-TEXT.
099900     WRITE RPT-LINE FROM RPT-TITLE-LINE.
100000     WRITE RPT-LINE FROM RPT-LAST-HDR-LINE.
100100     IF WS-LAST-FOUND
100200         MOVE WS-LAST-NAME TO RPT-LB-NAME
100300         MOVE WS-LAST-AUTHOR TO RPT-LB-AUTHOR
100400         MOVE WS-LAST-SCORE TO RPT-LB-SCORE
100500         MOVE WS-LAST-END-DATE TO RPT-LB-END-DATE
100600         WRITE RPT-LINE FROM RPT-LAST-DETAIL-LINE
100700     END-IF.
100800
100900 4400-PRINT-NEW-ENTRIES-TABLE.
101000     WRITE RPT-LINE FROM RPT-BLANK-LINE.
101100     MOVE 'NEW BOOK ADDITIONS' TO RPT-TITLE-TEXT.
101200     WRITE RPT-LINE FROM RPT-TITLE-LINE.
101300     IF WS-NEW-ENTRIES-PRESENT
101400         WRITE RPT-LINE FROM RPT-NEW-HDR-LINE
101500         PERFORM 4410-PRINT-NEW-ENTRY-ROW
101600             VARYING BK-IDX2 FROM WS-NEW-START-IDX BY 1
101700             UNTIL BK-IDX2 > WS-BOOK-COUNT
101800         PERFORM 4420-PRINT-FEEDBACK-LINE
101900     ELSE
102000         WRITE RPT-LINE FROM RPT-NO-NEW-LINE
102100     END-IF.
102200
102300 4410-PRINT-NEW-ENTRY-ROW.
102400     MOVE TBL-BOOK-NAME (BK-IDX2) TO RPT-NEW-NAME.
102500     MOVE TBL-AUTHOR (BK-IDX2) TO RPT-NEW-AUTHOR.
102600     WRITE RPT-LINE FROM RPT-NEW-DETAIL-LINE.
102700
102800 4420-PRINT-FEEDBACK-LINE.
102900     MOVE WS-NEW-ENTRY-DIFF TO WS-EDIT-COUNT.
103000     STRING 'NEW ENTRIES SINCE '      DELIMITED BY SIZE
103100            WS-LAST-END-DATE          DELIMITED BY SIZE
103200            ': '                      DELIMITED BY SIZE
103300            WS-EDIT-COUNT             DELIMITED BY SIZE
103400            '.'                       DELIMITED BY SIZE
103500         INTO RPT-FDBK-TEXT.
103600     WRITE RPT-LINE FROM RPT-FEEDBACK-LINE.
103700
103800*****************************************************************
103900* 9999-ABEND-ROUTINE - STAGE-SPECIFIC ERROR MESSAGE AND ABEND     *
104000*****************************************************************
104100 9999-ABEND-ROUTINE.
104200     DISPLAY 'BKTRKRPT - PIPELINE STOPPED - ' WS-STAGE-ERROR-MSG.
104300     MOVE 16 TO RETURN-CODE.
