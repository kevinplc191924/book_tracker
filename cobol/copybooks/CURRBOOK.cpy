000100*****************************************************************
000200*                                                                *
000300*   COPYBOOK:  CURRBOOK                                         *
000400*   DESCRIBES: ONE CURRENT-BOOK RECORD FROM THE READING LOG      *
000500*              FILE (CURBOOKS).  RECORD IS FIXED LENGTH, 113     *
000600*              BYTES OF DATA PADDED TO 130.                      *
000700*                                                                *
000800*   MAINTENANCE LOG                                              *
000900*   DATE      INIT  TICKET     DESCRIPTION                       *
001000*   --------  ----  ---------  ------------------------------    *
001100*   04/02/91  RWC   LIB-0091   ORIGINAL LAYOUT - TITLE/AUTHOR/    *
001200*                              STATUS ONLY, NO DATE BREAKDOWN.    *
001300*   09/14/93  RWC   LIB-0140   ADDED START/END DATE REDEFINES     *
001400*                              FOR THE YY/MM/DD BREAKOUT USED BY  *
001500*                              THE DURATION CALC IN BKTRKRPT.     *
001600*   02/08/96  DJH   LIB-0201   ADDED SCORE FIELD, REDEFINED AS    *
001700*                              PACKED 9(02)V9(02) FOR BOOKS WITH  *
001800*                              A VALID RATING ON FILE.            *
001900*   11/19/99  DJH   LIB-0266   Y2K - YEAR FIELD EXPANDED 9(02) TO *
002000*                              9(04), CENTURY NOW CARRIED ON FILE.*
002100*****************************************************************
002200     10  CURR-BOOK-NAME            PIC X(40).
002300     10  CURR-AUTHOR               PIC X(30).
002400     10  CURR-YEAR                 PIC 9(04).
002500     10  CURR-START-DATE           PIC X(10).
002600     10  CURR-START-DATE-R REDEFINES CURR-START-DATE.
002700         15  CURR-START-YYYY       PIC 9(04).
002800         15  FILLER                PIC X(01).
002900         15  CURR-START-MM         PIC 9(02).
003000         15  FILLER                PIC X(01).
003100         15  CURR-START-DD         PIC 9(02).
003200     10  CURR-END-DATE             PIC X(10).
003300     10  CURR-END-DATE-R REDEFINES CURR-END-DATE.
003400         15  CURR-END-YYYY         PIC 9(04).
003500         15  FILLER                PIC X(01).
003600         15  CURR-END-MM           PIC 9(02).
003700         15  FILLER                PIC X(01).
003800         15  CURR-END-DD           PIC 9(02).
003900     10  CURR-TOTAL-PAGES          PIC 9(05).
004000     10  CURR-SCORE-RAW            PIC X(04).
004100     10  CURR-SCORE-RAW-R REDEFINES CURR-SCORE-RAW.
004200         15  CURR-SCORE-N          PIC 9(02)V9(02).
004300     10  CURR-STATUS               PIC X(10).
004400         88  CURR-STATUS-COMPLETED     VALUE 'Completed'.
004500         88  CURR-STATUS-ONGOING       VALUE 'Ongoing'.
004600         88  CURR-STATUS-DROPPED       VALUE 'Dropped'.
004700     10  FILLER                    PIC X(17).
