000100*****************************************************************
000200*                                                                *
000300*   COPYBOOK:  CONSOLID                                         *
000400*   DESCRIBES: ONE LEGACY-HISTORY RECORD FROM THE CONSOLIDATE    *
000500*              FILE (CONSOLID).  EVERY RECORD ON THIS FILE IS    *
000600*              A BOOK THAT WAS ALREADY MARKED COMPLETE BEFORE    *
000700*              THE SHOP MOVED TO THE CURRENT-BOOK LAYOUT; ONLY   *
000800*              THE RECORD COUNT IS EVER USED BY BKTRKRPT.        *
000900*                                                                *
001000*   MAINTENANCE LOG                                              *
001100*   DATE      INIT  TICKET     DESCRIPTION                       *
001200*   --------  ----  ---------  ------------------------------    *
001300*   04/02/91  RWC   LIB-0091   ORIGINAL LAYOUT, CARRIED OVER      *
001400*                              UNCHANGED FROM THE OLD LOG BOOK.   *
001500*****************************************************************
001600     10  CONS-BOOK-NAME            PIC X(40).
001700     10  CONS-AUTHOR               PIC X(30).
001800     10  FILLER                    PIC X(10).
