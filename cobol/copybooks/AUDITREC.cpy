000100*****************************************************************
000200*                                                                *
000300*   COPYBOOK:  AUDITREC                                         *
000400*   DESCRIBES: ONE ROW OF THE RUN-HISTORY AUDIT TRAIL            *
000500*              (AUDTRAIL).  ONE ROW IS WRITTEN PER RUN THAT      *
000600*              CHANGES THE CURRENT-BOOK RECORD COUNT; THE FIRST  *
000700*              ROW ON THE FILE IS ALWAYS THE HEADER.             *
000800*                                                                *
000900*   MAINTENANCE LOG                                              *
001000*   DATE      INIT  TICKET     DESCRIPTION                       *
001100*   --------  ----  ---------  ------------------------------    *
001200*   02/08/96  DJH   LIB-0201   ORIGINAL LAYOUT - CREATED WHEN     *
001300*                              THE RUN-COUNT AUDIT WAS ADDED.     *
001400*   11/19/99  DJH   LIB-0266   Y2K - TIMESTAMP EXPANDED FROM A    *
001500*                              6-BYTE YYMMDD TO THE FULL 19-BYTE  *
001600*                              YYYY-MM-DDTHH:MM:SS STAMP BELOW.   *
001700*****************************************************************
001800     10  AUD-RUN-DATE              PIC X(19).
001900     10  AUD-RUN-DATE-R REDEFINES AUD-RUN-DATE.
002000         15  AUD-RUN-YYYY          PIC 9(04).
002100         15  FILLER                PIC X(01).
002200         15  AUD-RUN-MM            PIC 9(02).
002300         15  FILLER                PIC X(01).
002400         15  AUD-RUN-DD            PIC 9(02).
002500         15  FILLER                PIC X(01).
002600         15  AUD-RUN-HH            PIC 9(02).
002700         15  FILLER                PIC X(01).
002800         15  AUD-RUN-MI            PIC 9(02).
002900         15  FILLER                PIC X(01).
003000         15  AUD-RUN-SS            PIC 9(02).
003100     10  AUD-RECORDS-CURRENT       PIC 9(05).
003200     10  FILLER                    PIC X(06).
